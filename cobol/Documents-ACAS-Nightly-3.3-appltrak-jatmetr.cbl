000100****************************************************************          
000110*                                                               *         
000120*                  Job Application Tracking                    *          
000130*           Application Effort Metrics - Batch Run             *          
000140*                                                               *         
000150****************************************************************          
000160*                                                                         
000170 IDENTIFICATION          DIVISION.                                        
000180*================================                                         
000190*                                                                         
000200 PROGRAM-ID.              JATMETR.                                        
000210*                                                                         
000220 AUTHOR.                  R J PARKIN.                                     
000230*                                                                         
000240 INSTALLATION.            APPLEWOOD COMPUTERS.                            
000250*                                                                         
000260 DATE-WRITTEN.            11/06/87.                                       
000270*                                                                         
000280 DATE-COMPILED.                                                           
000290*                                                                         
000300 SECURITY.                COPYRIGHT (C) 1987-2026 AND LATER,              
000310     APPLEWOOD COMPUTERS.  DISTRIBUTED UNDER THE TERMS OF THE             
000320     GNU GENERAL PUBLIC LICENSE.  SEE THE FILE COPYING.                   
000330*                                                                         
000340****************************************************************          
000350*    REMARKS.          READS THE JOB APPLICATION MASTER AND    *          
000360*                       THE OUTREACH AND STATUS HISTORY EVENT  *          
000370*                       FILES AND PRODUCES ONE EFFORT METRICS  *          
000380*                       ROW PER APPLICATION, PRINTED AND ALSO  *          
000390*                       WRITTEN TO THE METRICS OUTPUT FILE.    *          
000400*                                                               *         
000410*    VERSION.          SEE PROG-NAME IN WS.                    *          
000420*                                                               *         
000430*    CALLED MODULES.   NONE.                                   *          
000440*                                                               *         
000450*    FILES USED.       RUNPARM.  RUN DATE/TIME PARAMETER.      *          
000460*                       APPLICAT. APPLICATION MASTER.           *         
000470*                       OUTREACH. OUTREACH EVENT FILE.          *         
000480*                       STATHIST. STATUS HISTORY EVENT FILE.    *         
000490*                       METROUT.  METRICS OUTPUT FILE.          *         
000500*                                                               *         
000510*                       RESPONSE AND APPLICATION CUSTOMIZATION  *         
000520*                       DATASETS EXIST IN THE WIDER JA DATA     *         
000530*                       CONTRACT BUT ARE NOT ALLOCATED TO THIS  *         
000540*                       RUN - NO METRIC BELOW NEEDS THEM.       *         
000550*                                                               *         
000560*    ERROR MESSAGES USED.                                       *         
000570*                       JA001 - JA006.                          *         
000580****************************************************************          
000590* CHANGES:                                                                
000600* 11/06/87 rjp - 1.0.00 CREATED.                                          
000610* 02/03/89 rjp - 1.0.01 ADDED FOLLOW UP COUNT AND FLAG AT                 
000620*                       REQUEST OF SALES DESK.  PREVIOUSLY                
000630*                       OUTREACH COUNT ONLY.                              
000640* 04/02/91 rjp - 1.1.00 EFFORT SCORE ADDED.  V1.1 DEFINITION              
000650*                       IS EFFORT SCORE = TOTAL ACTION COUNT,             
000660*                       NO SCALING.  MKTG MAY ASK FOR WEIGHTED            
000670*                       VERSION LATER - NOT YET.                          
000680* 19/09/98 djw - 1.1.01 Y2K REVIEW OF THIS PROGRAM.  ALL DATES            
000690*                       HELD AND COMPARED AS 19 BYTE TEXT, NO             
000700*                       2 DIGIT YEAR ANYWHERE IN THIS MODULE.             
000710*                       JULIAN CONVERSION BELOW ALREADY USES A            
000720*                       4 DIGIT YEAR.  NO CHANGE REQUIRED.                
000730* 14/11/02 djw - 1.1.02 TABLE-FULL ABEND MESSAGES JA005/JA006             
000740*                       ADDED AFTER OVERNIGHT RUN ABENDED                 
000750*                       SILENTLY ON A LARGE EXTRACT.                      
000760* 30/05/09 khs - 1.1.03 RAISED WS-TBL-MAX FROM 8000 TO 20000,             
000770*                       VOLUMES HAD OUTGROWN THE ORIGINAL LIMIT.          
000780* 24/08/26 mhs - 1.1.04 JA0014 REBUILT ON CURRENT COPYBOOK SET,           
000790*                       CURRENT-STATUS TIE-BREAK CLARIFIED TO             
000800*                       MATCH SPEC - LATER ENTERED ROW WINS.              
000810*                                                                         
000820****************************************************************          
000830*                                                                         
000840 ENVIRONMENT              DIVISION.                                       
000850*================================                                         
000860*                                                                         
000870 CONFIGURATION            SECTION.                                        
000880 SOURCE-COMPUTER.         IBM-4341.                                       
000890 OBJECT-COMPUTER.         IBM-4341.                                       
000900 SPECIAL-NAMES.                                                           
000910     C01 IS TOP-OF-FORM                                                   
000920     UPSI-0 ON STATUS IS JA-TEST-RUN-SWITCH                               
000930            OFF STATUS IS JA-LIVE-RUN-SWITCH.                             
000940*                                                                         
000950 INPUT-OUTPUT              SECTION.                                       
000960 FILE-CONTROL.                                                            
000970     SELECT RUNPARM-FILE   ASSIGN TO RUNPARM                              
000980         ORGANIZATION      IS SEQUENTIAL                                  
000990         FILE STATUS       IS WS-RUNPARM-STATUS.                          
001000*                                                                         
001010     SELECT APPLICAT-FILE  ASSIGN TO APPLICAT                             
001020         ORGANIZATION      IS SEQUENTIAL                                  
001030         FILE STATUS       IS WS-APPLICAT-STATUS.                         
001040*                                                                         
001050     SELECT OUTREACH-FILE  ASSIGN TO OUTREACH                             
001060         ORGANIZATION      IS SEQUENTIAL                                  
001070         FILE STATUS       IS WS-OUTREACH-STATUS.                         
001080*                                                                         
001090     SELECT STATHIST-FILE  ASSIGN TO STATHIST                             
001100         ORGANIZATION      IS SEQUENTIAL                                  
001110         FILE STATUS       IS WS-STATHIST-STATUS.                         
001120*                                                                         
001130     SELECT METROUT-FILE   ASSIGN TO METROUT                              
001140         ORGANIZATION      IS SEQUENTIAL                                  
001150         FILE STATUS       IS WS-METROUT-STATUS.                          
001160*                                                                         
001170     SELECT PRINT-FILE     ASSIGN TO PRTOUT                               
001180         ORGANIZATION      IS SEQUENTIAL                                  
001190         FILE STATUS       IS WS-PRINT-STATUS.                            
001200*                                                                         
001210 DATA                      DIVISION.                                      
001220*=================================                                        
001230*                                                                         
001240 FILE                      SECTION.                                       
001250*                                                                         
001260 FD  RUNPARM-FILE                                                         
001270     LABEL RECORDS ARE STANDARD                                           
001280     RECORD CONTAINS 30 CHARACTERS.                                       
001290 01  JA-RUN-PARMS-RECORD.                                                 
001300     COPY "WSJAPARM.COB".                                                 
001310*                                                                         
001320 FD  APPLICAT-FILE                                                        
001330     LABEL RECORDS ARE STANDARD                                           
001340     RECORD CONTAINS 176 CHARACTERS.                                      
001350 01  JA-APPLICATION-RECORD.                                               
001360     COPY "WSJAAPPL.COB".                                                 
001370*                                                                         
001380 FD  OUTREACH-FILE                                                        
001390     LABEL RECORDS ARE STANDARD                                           
001400     RECORD CONTAINS 67 CHARACTERS.                                       
001410 01  JA-OUTREACH-RECORD.                                                  
001420     COPY "WSJAOUTR.COB".                                                 
001430*                                                                         
001440 FD  STATHIST-FILE                                                        
001450     LABEL RECORDS ARE STANDARD                                           
001460     RECORD CONTAINS 52 CHARACTERS.                                       
001470 01  JA-STATUS-RECORD.                                                    
001480     COPY "WSJASTAT.COB".                                                 
001490*                                                                         
001500 FD  METROUT-FILE                                                         
001510     LABEL RECORDS ARE STANDARD                                           
001520     RECORD CONTAINS 50 CHARACTERS.                                       
001530 01  JA-METRICS-RECORD.                                                   
001540     COPY "WSJAMETR.COB".                                                 
001550*                                                                         
001560 FD  PRINT-FILE                                                           
001570     LABEL RECORDS ARE OMITTED                                            
001580     RECORD CONTAINS 80 CHARACTERS.                                       
001590 01  WS-PRINT-LINE           PIC X(80).                                   
001600*                                                                         
001610 WORKING-STORAGE            SECTION.                                      
001620*==================================                                       
001630*                                                                         
001640 77  PROG-NAME               PIC X(17) VALUE "JATMETR (1.1.04)".          
001650*                                                                         
001660 01  WS-FILE-STATUSES.                                                    
001670     03  WS-RUNPARM-STATUS    PIC XX    VALUE "00".                       
001680     03  WS-APPLICAT-STATUS   PIC XX    VALUE "00".                       
001690     03  WS-OUTREACH-STATUS   PIC XX    VALUE "00".                       
001700     03  WS-STATHIST-STATUS   PIC XX    VALUE "00".                       
001710     03  WS-METROUT-STATUS    PIC XX    VALUE "00".                       
001720     03  WS-PRINT-STATUS      PIC XX    VALUE "00".                       
001730*                                                                         
001740 01  WS-SWITCHES.                                                         
001750     03  JA-TEST-RUN-SWITCH   PIC X     VALUE "N".                        
001760         88  JA-TEST-RUN      VALUE "Y".                                  
001770     03  JA-LIVE-RUN-SWITCH   PIC X     VALUE "Y".                        
001780     03  WS-EOF-APPLICAT-SW   PIC X     VALUE "N".                        
001790         88  EOF-APPLICAT     VALUE "Y".                                  
001800     03  WS-EOF-OUTREACH-SW   PIC X     VALUE "N".                        
001810         88  EOF-OUTREACH     VALUE "Y".                                  
001820     03  WS-EOF-STATHIST-SW   PIC X     VALUE "N".                        
001830         88  EOF-STATHIST     VALUE "Y".                                  
001840     03  WS-STAT-FOUND-SW     PIC X     VALUE "N".                        
001850         88  WS-STAT-FOUND    VALUE "Y".                                  
001860*                                                                         
001870 01  WS-COUNTERS.                                                         
001880     03  WS-OUTR-TBL-CNT      PIC 9(08) COMP        VALUE ZERO.           
001890     03  WS-STAT-TBL-CNT      PIC 9(08) COMP        VALUE ZERO.           
001900     03  WS-APPL-READ-CNT     PIC 9(08) COMP        VALUE ZERO.           
001910     03  WS-OUTREACH-COUNT    PIC S9(08) COMP       VALUE ZERO.           
001920     03  WS-FOLLOWUP-COUNT    PIC S9(08) COMP       VALUE ZERO.           
001930     03  WS-STATUS-COUNT      PIC S9(08) COMP       VALUE ZERO.           
001940     03  WS-ACTION-COUNT      PIC S9(08) COMP       VALUE ZERO.           
001950     03  WS-TBL-MAX           PIC 9(08) COMP        VALUE 20000.          
001960*                                                                         
001970*    -------------------------------------------------------              
001980*    IN MEMORY EVENT TABLES - BUILT ONCE AT START OF RUN,                 
001990*    THEN SCANNED ONCE PER APPLICATION.  TABLES ARE NOT                   
002000*    ASSUMED TO ARRIVE IN ANY APPLICATION-ID SEQUENCE.                    
002010*    -------------------------------------------------------              
002020*                                                                         
002030 01  JA-OUTREACH-TABLE.                                                   
002040     03  JA-OUTR-TBL-ENTRY    OCCURS 20000 TIMES                          
002050                               INDEXED BY JA-OUTR-IDX.                    
002060         05  JA-OUTR-TBL-APPL-ID    PIC 9(09).                            
002070         05  JA-OUTR-TBL-TYPE       PIC X(15).                            
002080         05  JA-OUTR-TBL-TIMESTAMP  PIC X(19).                            
002090*                                                                         
002100 01  JA-STATUS-TABLE.                                                     
002110     03  JA-STAT-TBL-ENTRY    OCCURS 20000 TIMES                          
002120                               INDEXED BY JA-STAT-IDX.                    
002130         05  JA-STAT-TBL-APPL-ID    PIC 9(09).                            
002140         05  JA-STAT-TBL-STATUS     PIC X(15).                            
002150         05  JA-STAT-TBL-TIMESTAMP  PIC X(19).                            
002160*                                                                         
002170*    -------------------------------------------------------              
002180*    PER APPLICATION WORK AREA - RESET AT 2000 FOR EACH                   
002190*    MASTER RECORD READ.                                                  
002200*    -------------------------------------------------------              
002210*                                                                         
002220 01  WS-CURRENT-APPLICATION.                                              
002230     03  WS-CURR-APPL-ID      PIC 9(09).                                  
002240     03  WS-CURR-STATUS       PIC X(15).                                  
002250     03  WS-LATEST-TIMESTAMP  PIC X(19).                                  
002260     03  WS-LATEST-STAT-IDX   PIC 9(08) COMP.                             
002270*                                                                         
002280*    -------------------------------------------------------              
002290*    TIMESTAMP PARSE AREAS - TWO COPIES OF THE SAME LAYOUT                
002300*    SO THE RUN TIMESTAMP AND THE LATEST ACTION TIMESTAMP                 
002310*    CAN BE HELD BROKEN DOWN AT THE SAME TIME.                            
002320*    -------------------------------------------------------              
002330*                                                                         
002340 01  WS-RUN-TS-AREA.                                                      
002350     03  WS-RUN-TS-TEXT       PIC X(19).                                  
002360     03  WS-RUN-TS-FIELDS REDEFINES WS-RUN-TS-TEXT.                       
002370         05  WS-RUN-TS-YEAR   PIC 9(4).                                   
002380         05  FILLER           PIC X.                                      
002390         05  WS-RUN-TS-MONTH  PIC 9(2).                                   
002400         05  FILLER           PIC X.                                      
002410         05  WS-RUN-TS-DAY    PIC 9(2).                                   
002420         05  FILLER           PIC X.                                      
002430         05  WS-RUN-TS-HOUR   PIC 9(2).                                   
002440         05  FILLER           PIC X.                                      
002450         05  WS-RUN-TS-MINUTE PIC 9(2).                                   
002460         05  FILLER           PIC X.                                      
002470         05  WS-RUN-TS-SECOND PIC 9(2).                                   
002480*                                                                         
002490 01  WS-ACT-TS-AREA.                                                      
002500     03  WS-ACT-TS-TEXT       PIC X(19).                                  
002510     03  WS-ACT-TS-FIELDS REDEFINES WS-ACT-TS-TEXT.                       
002520         05  WS-ACT-TS-YEAR   PIC 9(4).                                   
002530         05  FILLER           PIC X.                                      
002540         05  WS-ACT-TS-MONTH  PIC 9(2).                                   
002550         05  FILLER           PIC X.                                      
002560         05  WS-ACT-TS-DAY    PIC 9(2).                                   
002570         05  FILLER           PIC X.                                      
002580         05  WS-ACT-TS-HOUR   PIC 9(2).                                   
002590         05  FILLER           PIC X.                                      
002600         05  WS-ACT-TS-MINUTE PIC 9(2).                                   
002610         05  FILLER           PIC X.                                      
002620         05  WS-ACT-TS-SECOND PIC 9(2).                                   
002630*                                                                         
002640*    -------------------------------------------------------              
002650*    JULIAN DAY NUMBER WORK AREA - FLIEGEL/VAN FLANDERN                   
002660*    INTEGER METHOD.  SCRATCH FIELDS ARE RE-USED FOR BOTH                 
002670*    THE RUN DATE AND THE LATEST ACTION DATE - SEE                        
002680*    2360-COMPUTE-JULIAN.                                                 
002690*    -------------------------------------------------------              
002700*                                                                         
002710 01  WS-JULIAN-WORK.                                                      
002720     03  WS-JY                PIC S9(6) COMP.                             
002730     03  WS-JM                PIC S9(4) COMP.                             
002740     03  WS-JD                PIC S9(4) COMP.                             
002750     03  WS-JA-FACTOR          PIC S9(8) COMP.                            
002760     03  WS-JB                PIC S9(9) COMP.                             
002770     03  WS-JC                PIC S9(9) COMP.                             
002780     03  WS-JDD               PIC S9(9) COMP.                             
002790     03  WS-JE                PIC S9(9) COMP.                             
002800     03  WS-JF                PIC S9(9) COMP.                             
002810     03  WS-JG                PIC S9(9) COMP.                             
002820     03  WS-JH                PIC S9(9) COMP.                             
002830     03  WS-JI                PIC S9(9) COMP.                             
002840     03  WS-JULIAN-RESULT     PIC S9(9) COMP.                             
002850*                                                                         
002860 01  WS-JULIAN-RUN            PIC S9(9) COMP       VALUE ZERO.            
002870 01  WS-JULIAN-ACT            PIC S9(9) COMP       VALUE ZERO.            
002880 01  WS-SECONDS-RUN           PIC S9(9) COMP       VALUE ZERO.            
002890 01  WS-SECONDS-ACT           PIC S9(9) COMP       VALUE ZERO.            
002900 01  WS-ELAPSED-SECONDS       PIC S9(12) COMP      VALUE ZERO.            
002910 01  WS-DAYS-SINCE-ACTION     PIC S9(09) COMP      VALUE ZERO.            
002920*                                                                         
002930 01  WS-DETAIL-LINE.                                                      
002940     03  FILLER                PIC X      VALUE SPACE.                    
002950     03  WS-DL-APPL-ID         PIC 9(09).                                 
002960     03  FILLER                PIC X(03)  VALUE SPACE.                    
002970     03  WS-DL-STATUS          PIC X(15).                                 
002980     03  FILLER                PIC X(02)  VALUE SPACE.                    
002990     03  WS-DL-DAYS            PIC ---,--9.                               
003000     03  FILLER                PIC X(03)  VALUE SPACE.                    
003010     03  WS-DL-OUTREACH        PIC ZZ,ZZ9.                                
003020     03  FILLER                PIC X(01)  VALUE SPACE.                    
003030     03  WS-DL-FOLLOWUP        PIC ZZ,ZZ9.                                
003040     03  FILLER                PIC X(01)  VALUE SPACE.                    
003050     03  WS-DL-HASF            PIC X.                                     
003060     03  FILLER                PIC X(09)  VALUE SPACE.                    
003070     03  WS-DL-ACTIONS         PIC ZZ,ZZ9.                                
003080     03  FILLER                PIC X(01)  VALUE SPACE.                    
003090     03  WS-DL-EFFORT          PIC ZZ,ZZ9.                                
003100     03  FILLER                PIC X(07)  VALUE SPACE.                    
003110*                                                                         
003120 01  WS-HEADING-LINE-1.                                                   
003130     03  FILLER PIC X(09) VALUE "APPL-ID  ".                              
003140     03  FILLER PIC X(17) VALUE " STATUS          ".                      
003150     03  FILLER PIC X(07) VALUE " DAYS  ".                                
003160     03  FILLER PIC X(10) VALUE "  OUTRCH FO".                            
003170     03  FILLER PIC X(11) VALUE "LUP HASF  A".                            
003180     03  FILLER PIC X(15) VALUE "CTIONS  EFFORT ".                        
003190*                                                                         
003200 01  WS-TRAILER-LINE.                                                     
003210     03  FILLER PIC X(22) VALUE "APPLICATIONS PROCESSED".                 
003220     03  FILLER PIC X(03) VALUE SPACE.                                    
003230     03  WS-TR-COUNT          PIC ZZ,ZZZ,ZZ9.                             
003240     03  FILLER PIC X(45) VALUE SPACE.                                    
003250*                                                                         
003260 01  ERROR-MESSAGES.                                                      
003270     03  JA001  PIC X(40) VALUE                                           
003280         "JA001 RUN PARAMETER FILE READ ERROR -   ".                      
003290     03  JA002  PIC X(40) VALUE                                           
003300         "JA002 OUTREACH FILE READ ERROR -        ".                      
003310     03  JA003  PIC X(40) VALUE                                           
003320         "JA003 STATUS HISTORY READ ERROR -       ".                      
003330     03  JA004  PIC X(40) VALUE                                           
003340         "JA004 APPLICATION FILE OPEN ERROR -     ".                      
003350     03  JA005  PIC X(46) VALUE                                           
003360         "JA005 OUTREACH TABLE FULL - RAISE WS-TBL-MAX.".                 
003370     03  JA006  PIC X(46) VALUE                                           
003380         "JA006 STATUS TABLE FULL - RAISE WS-TBL-MAX.  ".                 
003390*                                                                         
003400 01  ERROR-CODE                PIC 999.                                   
003410*                                                                         
003420 PROCEDURE                     DIVISION.                                  
003430*======================================                                   
003440*                                                                         
003450 0000-MAIN-LINE.                                                          
003460     PERFORM 0100-START-OF-JOB                                            
003470         THRU 0100-EXIT.                                                  
003480     PERFORM 1000-LOAD-EVENT-TABLES                                       
003490         THRU 1000-EXIT.                                                  
003500     PERFORM 2000-PROCESS-APPLICATIONS                                    
003510         THRU 2000-EXIT                                                   
003520         UNTIL EOF-APPLICAT.                                              
003530     PERFORM 3000-END-OF-JOB                                              
003540         THRU 3000-EXIT.                                                  
003550     STOP RUN.                                                            
003560*                                                                         
003570 0100-START-OF-JOB.                                                       
003580     IF JA-TEST-RUN                                                       
003590         DISPLAY "JATMETR *** UPSI-0 ON - TEST RUN ***".                  
003600     OPEN INPUT  RUNPARM-FILE.                                            
003610     IF WS-RUNPARM-STATUS NOT = "00"                                      
003620         MOVE WS-RUNPARM-STATUS TO ERROR-CODE                             
003630         DISPLAY JA001 ERROR-CODE                                         
003640         GO TO 0100-ABORT.                                                
003650     READ RUNPARM-FILE INTO WS-RUN-TS-AREA                                
003660         AT END                                                           
003670             MOVE "99" TO WS-RUNPARM-STATUS.                              
003680     IF WS-RUNPARM-STATUS NOT = "00"                                      
003690         MOVE WS-RUNPARM-STATUS TO ERROR-CODE                             
003700         DISPLAY JA001 ERROR-CODE                                         
003710         GO TO 0100-ABORT.                                                
003720     CLOSE RUNPARM-FILE.                                                  
003730*                                                                         
003740     OPEN INPUT  APPLICAT-FILE.                                           
003750     IF WS-APPLICAT-STATUS NOT = "00"                                     
003760         MOVE WS-APPLICAT-STATUS TO ERROR-CODE                            
003770         DISPLAY JA004 ERROR-CODE                                         
003780         GO TO 0100-ABORT.                                                
003790     OPEN INPUT  OUTREACH-FILE.                                           
003800     OPEN INPUT  STATHIST-FILE.                                           
003810     OPEN OUTPUT METROUT-FILE.                                            
003820     OPEN OUTPUT PRINT-FILE.                                              
003830*                                                                         
003840     WRITE WS-PRINT-LINE FROM WS-HEADING-LINE-1                           
003850         AFTER ADVANCING C01.                                             
003860     GO TO 0100-EXIT.                                                     
003870*                                                                         
003880 0100-ABORT.                                                              
003890     DISPLAY "JATMETR ABORTING - SEE MESSAGE ABOVE".                      
003900     STOP RUN.                                                            
003910*                                                                         
003920 0100-EXIT.                                                               
003930     EXIT.                                                                
003940*                                                                         
003950*    ------------------------------------------------------               
003960*    STEP 1 OF THE BATCH FLOW - LOAD EVERY OUTREACH EVENT                 
003970*    AND EVERY STATUS HISTORY ROW INTO WORKING STORAGE                    
003980*    TABLES.  THEY ARE CONSULTED REPEATEDLY BELOW, KEYED                  
003990*    BY APPLICATION ID, AS EACH MASTER RECORD IS READ.                    
004000*    ------------------------------------------------------               
004010*                                                                         
004020 1000-LOAD-EVENT-TABLES.                                                  
004030     PERFORM 1100-LOAD-OUTREACH                                           
004040         THRU 1100-EXIT                                                   
004050         UNTIL EOF-OUTREACH.                                              
004060     PERFORM 1200-LOAD-STATHIST                                           
004070         THRU 1200-EXIT                                                   
004080         UNTIL EOF-STATHIST.                                              
004090     GO TO 1000-EXIT.                                                     
004100*                                                                         
004110 1000-EXIT.                                                               
004120     EXIT.                                                                
004130*                                                                         
004140 1100-LOAD-OUTREACH.                                                      
004150     READ OUTREACH-FILE                                                   
004160         AT END                                                           
004170             MOVE "Y" TO WS-EOF-OUTREACH-SW                               
004180             GO TO 1100-EXIT.                                             
004190     IF WS-OUTREACH-STATUS NOT = "00"                                     
004200         MOVE WS-OUTREACH-STATUS TO ERROR-CODE                            
004210         DISPLAY JA002 ERROR-CODE                                         
004220         GO TO 0100-ABORT.                                                
004230     ADD 1 TO WS-OUTR-TBL-CNT.                                            
004240     IF WS-OUTR-TBL-CNT > WS-TBL-MAX                                      
004250         DISPLAY JA005                                                    
004260         GO TO 0100-ABORT.                                                
004270     SET JA-OUTR-IDX TO WS-OUTR-TBL-CNT.                                  
004280     MOVE JA-OUTR-APPL-ID  TO JA-OUTR-TBL-APPL-ID (JA-OUTR-IDX).          
004290     MOVE JA-OUTR-TYPE     TO JA-OUTR-TBL-TYPE (JA-OUTR-IDX).             
004300     MOVE JA-OUTR-TIMESTAMP                                               
004310                           TO JA-OUTR-TBL-TIMESTAMP (JA-OUTR-IDX).        
004320     GO TO 1100-EXIT.                                                     
004330*                                                                         
004340 1100-EXIT.                                                               
004350     EXIT.                                                                
004360*                                                                         
004370 1200-LOAD-STATHIST.                                                      
004380     READ STATHIST-FILE                                                   
004390         AT END                                                           
004400             MOVE "Y" TO WS-EOF-STATHIST-SW                               
004410             GO TO 1200-EXIT.                                             
004420     IF WS-STATHIST-STATUS NOT = "00"                                     
004430         MOVE WS-STATHIST-STATUS TO ERROR-CODE                            
004440         DISPLAY JA003 ERROR-CODE                                         
004450         GO TO 0100-ABORT.                                                
004460     ADD 1 TO WS-STAT-TBL-CNT.                                            
004470     IF WS-STAT-TBL-CNT > WS-TBL-MAX                                      
004480         DISPLAY JA006                                                    
004490         GO TO 0100-ABORT.                                                
004500     SET JA-STAT-IDX TO WS-STAT-TBL-CNT.                                  
004510     MOVE JA-STAT-APPL-ID  TO JA-STAT-TBL-APPL-ID (JA-STAT-IDX).          
004520     MOVE JA-STAT-STATUS   TO JA-STAT-TBL-STATUS (JA-STAT-IDX).           
004530     MOVE JA-STAT-TIMESTAMP                                               
004540                           TO JA-STAT-TBL-TIMESTAMP (JA-STAT-IDX).        
004550     GO TO 1200-EXIT.                                                     
004560*                                                                         
004570 1200-EXIT.                                                               
004580     EXIT.                                                                
004590*                                                                         
004600*    ------------------------------------------------------               
004610*    STEP 2 OF THE BATCH FLOW - READ THE APPLICATION                      
004620*    MASTER START TO END, ONE METRICS ROW PER RECORD.                     
004630*    ------------------------------------------------------               
004640*                                                                         
004650 2000-PROCESS-APPLICATIONS.                                               
004660     READ APPLICAT-FILE                                                   
004670         AT END                                                           
004680             MOVE "Y" TO WS-EOF-APPLICAT-SW                               
004690             GO TO 2000-EXIT.                                             
004700     IF WS-APPLICAT-STATUS NOT = "00" AND NOT = "10"                      
004710         MOVE WS-APPLICAT-STATUS TO ERROR-CODE                            
004720         DISPLAY JA004 ERROR-CODE                                         
004730         GO TO 0100-ABORT.                                                
004740     ADD 1 TO WS-APPL-READ-CNT.                                           
004750     MOVE JA-APPL-ID   TO WS-CURR-APPL-ID.                                
004760*                                                                         
004770     MOVE ZERO TO WS-OUTREACH-COUNT WS-FOLLOWUP-COUNT                     
004780                  WS-STATUS-COUNT   WS-ACTION-COUNT.                      
004790     MOVE JA-CREATED-AT TO WS-LATEST-TIMESTAMP.                           
004800     MOVE "N" TO WS-STAT-FOUND-SW.                                        
004810     MOVE ZERO TO WS-LATEST-STAT-IDX.                                     
004820*                                                                         
004830     PERFORM 2100-COUNT-OUTREACH   THRU 2100-EXIT.                        
004840     PERFORM 2200-COUNT-ACTIONS    THRU 2200-EXIT.                        
004850     PERFORM 2300-FIND-LATEST-ACTION THRU 2300-EXIT.                      
004860     PERFORM 2400-FIND-CURRENT-STATUS THRU 2400-EXIT.                     
004870     PERFORM 2500-WRITE-METRICS-RECORD THRU 2500-EXIT.                    
004880     PERFORM 2600-PRINT-DETAIL-LINE THRU 2600-EXIT.                       
004890     GO TO 2000-EXIT.                                                     
004900*                                                                         
004910 2000-EXIT.                                                               
004920     EXIT.                                                                
004930*                                                                         
004940*    2A/2B - COUNT OUTREACH EVENTS FOR THIS APPLICATION AND,              
004950*    OF THOSE, HOW MANY ARE FOLLOW UPS (TYPE = "follow_up",               
004960*    CASE SENSITIVE, EXACT MATCH - SEE 88 IN WSJAOUTR).                   
004970*                                                                         
004980 2100-COUNT-OUTREACH.                                                     
004990     IF WS-OUTR-TBL-CNT = ZERO                                            
005000         GO TO 2100-EXIT.                                                 
005010     PERFORM 2110-OUTREACH-MATCH-TEST                                     
005020         VARYING JA-OUTR-IDX FROM 1 BY 1                                  
005030         UNTIL JA-OUTR-IDX > WS-OUTR-TBL-CNT.                             
005040     GO TO 2100-EXIT.                                                     
005050*                                                                         
005060 2100-EXIT.                                                               
005070     EXIT.                                                                
005080*                                                                         
005090 2110-OUTREACH-MATCH-TEST.                                                
005100     IF JA-OUTR-TBL-APPL-ID (JA-OUTR-IDX) = WS-CURR-APPL-ID               
005110         ADD 1 TO WS-OUTREACH-COUNT                                       
005120         IF JA-OUTR-TBL-TYPE (JA-OUTR-IDX) = "follow_up"                  
005130             ADD 1 TO WS-FOLLOWUP-COUNT                                   
005140         END-IF                                                           
005150     END-IF.                                                              
005160*                                                                         
005170 2110-EXIT.                                                               
005180     EXIT.                                                                
005190*                                                                         
005200*    2C - TOTAL ACTION COUNT IS STATUS HISTORY ROWS PLUS                  
005210*    OUTREACH EVENTS.  EFFORT SCORE (V1.1) IS THE SAME                    
005220*    NUMBER - NO SCALING, NO ROUNDING, SEE HEADER NOTES.                  
005230*                                                                         
005240 2200-COUNT-ACTIONS.                                                      
005250     IF WS-STAT-TBL-CNT = ZERO                                            
005260         GO TO 2200-SET-TOTALS.                                           
005270     PERFORM 2210-STATUS-COUNT-TEST                                       
005280         VARYING JA-STAT-IDX FROM 1 BY 1                                  
005290         UNTIL JA-STAT-IDX > WS-STAT-TBL-CNT.                             
005300*                                                                         
005310 2200-SET-TOTALS.                                                         
005320     COMPUTE WS-ACTION-COUNT = WS-STATUS-COUNT + WS-OUTREACH-COUNT.       
005330     GO TO 2200-EXIT.                                                     
005340*                                                                         
005350 2200-EXIT.                                                               
005360     EXIT.                                                                
005370*                                                                         
005380 2210-STATUS-COUNT-TEST.                                                  
005390     IF JA-STAT-TBL-APPL-ID (JA-STAT-IDX) = WS-CURR-APPL-ID               
005400         ADD 1 TO WS-STATUS-COUNT                                         
005410     END-IF.                                                              
005420*                                                                         
005430 2210-EXIT.                                                               
005440     EXIT.                                                                
005450*                                                                         
005460*    2D - FIND THE MAXIMUM TIMESTAMP ACROSS THIS                          
005470*    APPLICATION'S STATUS HISTORY ROWS, ITS OUTREACH                      
005480*    EVENTS AND ITS OWN CREATED-AT, THEN CONVERT THE                      
005490*    ELAPSED TIME BETWEEN THAT AND THE RUN TIMESTAMP TO                   
005500*    WHOLE DAYS, TRUNCATED.  WS-LATEST-TIMESTAMP STARTS                   
005510*    THIS PARAGRAPH ALREADY HOLDING CREATED-AT (SET IN                    
005520*    2000) SO THE MAXIMUM ALWAYS EXISTS.                                  
005530*                                                                         
005540 2300-FIND-LATEST-ACTION.                                                 
005550     IF WS-OUTR-TBL-CNT = ZERO                                            
005560         GO TO 2300-SCAN-STATUS.                                          
005570     PERFORM 2310-OUTREACH-MAX-TEST                                       
005580         VARYING JA-OUTR-IDX FROM 1 BY 1                                  
005590         UNTIL JA-OUTR-IDX > WS-OUTR-TBL-CNT.                             
005600*                                                                         
005610 2300-SCAN-STATUS.                                                        
005620     IF WS-STAT-TBL-CNT = ZERO                                            
005630         GO TO 2300-CONVERT.                                              
005640     PERFORM 2320-STATUS-MAX-TEST                                         
005650         VARYING JA-STAT-IDX FROM 1 BY 1                                  
005660         UNTIL JA-STAT-IDX > WS-STAT-TBL-CNT.                             
005670*                                                                         
005680 2300-CONVERT.                                                            
005690     MOVE WS-RUN-TS-YEAR    TO WS-JY.                                     
005700     MOVE WS-RUN-TS-MONTH   TO WS-JM.                                     
005710     MOVE WS-RUN-TS-DAY     TO WS-JD.                                     
005720     PERFORM 2360-COMPUTE-JULIAN THRU 2360-EXIT.                          
005730     MOVE WS-JULIAN-RESULT  TO WS-JULIAN-RUN.                             
005740     COMPUTE WS-SECONDS-RUN = (WS-RUN-TS-HOUR   * 3600)                   
005750                            + (WS-RUN-TS-MINUTE * 60)                     
005760                            +  WS-RUN-TS-SECOND.                          
005770*                                                                         
005780     MOVE WS-LATEST-TIMESTAMP TO WS-ACT-TS-TEXT.                          
005790     MOVE WS-ACT-TS-YEAR    TO WS-JY.                                     
005800     MOVE WS-ACT-TS-MONTH   TO WS-JM.                                     
005810     MOVE WS-ACT-TS-DAY     TO WS-JD.                                     
005820     PERFORM 2360-COMPUTE-JULIAN THRU 2360-EXIT.                          
005830     MOVE WS-JULIAN-RESULT  TO WS-JULIAN-ACT.                             
005840     COMPUTE WS-SECONDS-ACT = (WS-ACT-TS-HOUR   * 3600)                   
005850                            + (WS-ACT-TS-MINUTE * 60)                     
005860                            +  WS-ACT-TS-SECOND.                          
005870*                                                                         
005880     COMPUTE WS-ELAPSED-SECONDS =                                         
005890               ((WS-JULIAN-RUN - WS-JULIAN-ACT) * 86400)                  
005900             + (WS-SECONDS-RUN - WS-SECONDS-ACT).                         
005910     COMPUTE WS-DAYS-SINCE-ACTION = WS-ELAPSED-SECONDS / 86400.           
005920     GO TO 2300-EXIT.                                                     
005930*                                                                         
005940 2300-EXIT.                                                               
005950     EXIT.                                                                
005960*                                                                         
005970 2310-OUTREACH-MAX-TEST.                                                  
005980     IF JA-OUTR-TBL-APPL-ID (JA-OUTR-IDX) = WS-CURR-APPL-ID               
005990       AND JA-OUTR-TBL-TIMESTAMP (JA-OUTR-IDX) > WS-LATEST-TIMESTAMP      
006000         MOVE JA-OUTR-TBL-TIMESTAMP (JA-OUTR-IDX)                         
006010                                    TO WS-LATEST-TIMESTAMP                
006020     END-IF.                                                              
006030*                                                                         
006040 2310-EXIT.                                                               
006050     EXIT.                                                                
006060*                                                                         
006070 2320-STATUS-MAX-TEST.                                                    
006080     IF JA-STAT-TBL-APPL-ID (JA-STAT-IDX) = WS-CURR-APPL-ID               
006090       AND JA-STAT-TBL-TIMESTAMP (JA-STAT-IDX) > WS-LATEST-TIMESTAMP      
006100         MOVE JA-STAT-TBL-TIMESTAMP (JA-STAT-IDX)                         
006110                                    TO WS-LATEST-TIMESTAMP                
006120     END-IF.                                                              
006130*                                                                         
006140 2320-EXIT.                                                               
006150     EXIT.                                                                
006160*                                                                         
006170*    JULIAN DAY NUMBER FOR WS-JY/WS-JM/WS-JD, RETURNED IN                 
006180*    WS-JULIAN-RESULT.  EVERY DIVISION BELOW IS LANDED ON                 
006190*    AN INTEGER COMP FIELD ON PURPOSE SO IT TRUNCATES AT                  
006200*    EACH STEP, THE SAME AS THE ORIGINAL ALGORITHM DOES IN                
006210*    INTEGER ARITHMETIC - DO NOT COLLAPSE THIS INTO ONE                   
006220*    COMPUTE, THE ANSWER COMES OUT WRONG IF YOU DO (ASK ME                
006230*    HOW I KNOW - DJW).                                                   
006240*                                                                         
006250 2360-COMPUTE-JULIAN.                                                     
006260     COMPUTE WS-JA-FACTOR = (WS-JM - 14) / 12.                            
006270     COMPUTE WS-JB = 1461 * (WS-JY + 4800 + WS-JA-FACTOR).                
006280     COMPUTE WS-JC = WS-JB / 4.                                           
006290     COMPUTE WS-JDD = 367 * (WS-JM - 2 - (WS-JA-FACTOR * 12)).            
006300     COMPUTE WS-JE = WS-JDD / 12.                                         
006310     COMPUTE WS-JF = WS-JY + 4900 + WS-JA-FACTOR.                         
006320     COMPUTE WS-JG = WS-JF / 100.                                         
006330     COMPUTE WS-JH = 3 * WS-JG.                                           
006340     COMPUTE WS-JI = WS-JH / 4.                                           
006350     COMPUTE WS-JULIAN-RESULT = WS-JD - 32075 + WS-JC + WS-JE - WS-JI.    
006360*                                                                         
006370 2360-EXIT.                                                               
006380     EXIT.                                                                
006390*                                                                         
006400*    2E - CURRENT STATUS IS THE STATUS ON THE STATUS                      
006410*    HISTORY ROW WITH THE LATEST TIMESTAMP.  TIES ARE                     
006420*    BROKEN BY TABLE POSITION - SINCE THE TABLE IS LOADED                 
006430*    IN FILE ORDER AT 1200 ABOVE, THE LATER ENTERED ROW                   
006440*    IS THE ONE AT THE HIGHER INDEX, SO >= (NOT >) PICKS                  
006450*    IT UP ON A TIE.  NO HISTORY AT ALL REPORTS "none".                   
006460*                                                                         
006470 2400-FIND-CURRENT-STATUS.                                                
006480     MOVE "none" TO WS-CURR-STATUS.                                       
006490     IF WS-STAT-TBL-CNT = ZERO                                            
006500         GO TO 2400-EXIT.                                                 
006510     MOVE LOW-VALUES TO WS-ACT-TS-TEXT.                                   
006520     PERFORM 2410-STATUS-LATEST-TEST                                      
006530         VARYING JA-STAT-IDX FROM 1 BY 1                                  
006540         UNTIL JA-STAT-IDX > WS-STAT-TBL-CNT.                             
006550     IF WS-STAT-FOUND                                                     
006560         MOVE JA-STAT-TBL-STATUS (WS-LATEST-STAT-IDX)                     
006570                                    TO WS-CURR-STATUS                     
006580     END-IF.                                                              
006590     GO TO 2400-EXIT.                                                     
006600*                                                                         
006610 2400-EXIT.                                                               
006620     EXIT.                                                                
006630*                                                                         
006640 2410-STATUS-LATEST-TEST.                                                 
006650     IF JA-STAT-TBL-APPL-ID (JA-STAT-IDX) = WS-CURR-APPL-ID               
006660       AND JA-STAT-TBL-TIMESTAMP (JA-STAT-IDX) >= WS-ACT-TS-TEXT          
006670         MOVE JA-STAT-TBL-TIMESTAMP (JA-STAT-IDX) TO WS-ACT-TS-TEXT       
006680         SET WS-LATEST-STAT-IDX TO JA-STAT-IDX                            
006690         MOVE "Y" TO WS-STAT-FOUND-SW                                     
006700     END-IF.                                                              
006710*                                                                         
006720 2410-EXIT.                                                               
006730     EXIT.                                                                
006740*                                                                         
006750*    STEP 3 OF THE BATCH FLOW - BUILD AND WRITE THE                       
006760*    METRICS OUTPUT RECORD FOR THIS APPLICATION.                          
006770*                                                                         
006780 2500-WRITE-METRICS-RECORD.                                               
006790     MOVE WS-CURR-APPL-ID    TO JA-METR-APPL-ID.                          
006800     MOVE WS-CURR-STATUS     TO JA-METR-STATUS.                           
006810     MOVE WS-DAYS-SINCE-ACTION TO JA-METR-DAYS-SINCE.                     
006820     MOVE WS-OUTREACH-COUNT  TO JA-METR-OUTREACH-CNT.                     
006830     MOVE WS-FOLLOWUP-COUNT  TO JA-METR-FOLLOWUP-CNT.                     
006840     IF WS-FOLLOWUP-COUNT >= 1                                            
006850         MOVE "Y" TO JA-METR-HAS-FOLLOWUP                                 
006860     ELSE                                                                 
006870         MOVE "N" TO JA-METR-HAS-FOLLOWUP                                 
006880     END-IF.                                                              
006890     MOVE WS-ACTION-COUNT    TO JA-METR-ACTION-CNT.                       
006900     MOVE WS-ACTION-COUNT    TO JA-METR-EFFORT-SCORE.                     
006910     WRITE JA-METRICS-RECORD.                                             
006920     IF WS-METROUT-STATUS NOT = "00"                                      
006930         DISPLAY "JATMETR - METROUT WRITE ERROR - "                       
006940                 WS-METROUT-STATUS                                        
006950         GO TO 0100-ABORT.                                                
006960*                                                                         
006970 2500-EXIT.                                                               
006980     EXIT.                                                                
006990*                                                                         
007000*    ONE LINE PER APPLICATION, PRINTED AS THE METRICS VIEW                
007010*    IS BUILT.  NO CONTROL BREAKS ARE DEFINED FOR THIS                    
007020*    REPORT - SEE TRAILER AT 3000 FOR THE ONLY RUN TOTAL.                 
007030*                                                                         
007040 2600-PRINT-DETAIL-LINE.                                                  
007050     MOVE WS-CURR-APPL-ID    TO WS-DL-APPL-ID.                            
007060     MOVE WS-CURR-STATUS     TO WS-DL-STATUS.                             
007070     MOVE WS-DAYS-SINCE-ACTION TO WS-DL-DAYS.                             
007080     MOVE WS-OUTREACH-COUNT  TO WS-DL-OUTREACH.                           
007090     MOVE WS-FOLLOWUP-COUNT  TO WS-DL-FOLLOWUP.                           
007100     MOVE JA-METR-HAS-FOLLOWUP TO WS-DL-HASF.                             
007110     MOVE WS-ACTION-COUNT    TO WS-DL-ACTIONS.                            
007120     MOVE WS-ACTION-COUNT    TO WS-DL-EFFORT.                             
007130     WRITE WS-PRINT-LINE FROM WS-DETAIL-LINE                              
007140         AFTER ADVANCING 1 LINE.                                          
007150*                                                                         
007160 2600-EXIT.                                                               
007170     EXIT.                                                                
007180*                                                                         
007190*    STEP 4 OF THE BATCH FLOW - NO CONTROL BREAKS OR GRAND                
007200*    TOTALS ARE DEFINED FOR THIS RUN, THE COUNT OF                        
007210*    APPLICATIONS PROCESSED IS THE ONLY RUN TOTAL.                        
007220*                                                                         
007230 3000-END-OF-JOB.                                                         
007240     MOVE WS-APPL-READ-CNT   TO WS-TR-COUNT.                              
007250     WRITE WS-PRINT-LINE FROM WS-TRAILER-LINE                             
007260         AFTER ADVANCING 2 LINES.                                         
007270     CLOSE APPLICAT-FILE.                                                 
007280     CLOSE OUTREACH-FILE.                                                 
007290     CLOSE STATHIST-FILE.                                                 
007300     CLOSE METROUT-FILE.                                                  
007310     CLOSE PRINT-FILE.                                                    
007320     GO TO 3000-EXIT.                                                     
007330*                                                                         
007340 3000-EXIT.                                                               
007350     EXIT.                                                                
