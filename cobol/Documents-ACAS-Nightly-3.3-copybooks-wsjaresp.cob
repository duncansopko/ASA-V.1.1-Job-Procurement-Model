000100*****************************************************                     
000110*                                                    *                    
000120* RECORD DEFINITION FOR RESPONSE EVENT FILE         *                     
000130*      KEYED BY JA-RESP-APPL-ID (NOT UNIQUE)        *                     
000140*****************************************************                     
000150* FILE SIZE 70 BYTES.                                                     
000160*                                                                         
000170* CARRIED FOR COMPLETENESS OF THE DATA CONTRACT ONLY.                     
000180* NOT READ OR WRITTEN BY JATMETR OR ANY OTHER JA                          
000190* PROGRAM AT THIS TIME - SEE JA-SCOPE NOTES IN                            
000200* JATMETR HEADER IF EVER ASKED TO PICK THIS UP.                           
000210*                                                                         
000220* 11/06/87 rjp - CREATED AGAINST SALES DESK SPEC BUT                      
000230*                NO PROGRAM EVER READ IT. LEFT IN FOR                     
000240*                WHEN SOMEONE BUILDS THE RESPONSE SIDE.                   
000250* 19/09/98 djw - Y2K REVIEW.  NOT USED, NO ACTION.                        
000260* 24/08/26 mhs - JA0014 HOUSEKEEPING PASS, COMMENT TIDY.                  
000270*                                                                         
000280 01  JA-RESPONSE-RECORD.                                                  
000290     03  JA-RESP-ID                PIC 9(09).                             
000300     03  JA-RESP-APPL-ID           PIC 9(09).                             
000310     03  JA-RESP-CHANNEL           PIC X(15).                             
000320     03  JA-RESP-TYPE              PIC X(15).                             
000330     03  JA-RESP-TIMESTAMP         PIC X(19).                             
000340     03  FILLER                    PIC X(03).                             
