000100*****************************************************                     
000110*                                                    *                    
000120* RECORD DEFINITION FOR JOB APPLICATION MASTER FILE  *                    
000130*      USES JA-APPL-ID AS KEY - ASCENDING SEQUENCE   *                    
000140*****************************************************                     
000150* FILE SIZE 176 BYTES.                                                    
000160*                                                                         
000170* 11/06/87 rjp - CREATED.                                                 
000180* 04/02/91 rjp - ADDED JA-SUBMITTED-AT, WAS MISSING FROM                  
000190*                FIRST CUT, REDUCED FILLER TO SUIT.                       
000200* 19/09/98 djw - Y2K REVIEW.  DATES HELD AS TEXT SO NO                    
000210*                CENTURY WINDOW PROBLEM IN THIS RECORD.                   
000220* 24/08/26 mhs - JA0014 HOUSEKEEPING PASS, COMMENT TIDY.                  
000230*                                                                         
000240 01  JA-APPLICATION-RECORD.                                               
000250     03  JA-APPL-ID                PIC 9(09).                             
000260     03  JA-COMPANY                PIC X(30).                             
000270     03  JA-ROLE                   PIC X(30).                             
000280     03  JA-APPL-LINK              PIC X(60).                             
000290     03  JA-CREATED-AT             PIC X(19).                             
000300     03  JA-SUBMITTED-AT           PIC X(19).                             
000310     03  FILLER                    PIC X(09).                             
