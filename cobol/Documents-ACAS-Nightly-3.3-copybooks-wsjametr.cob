000100*****************************************************                     
000110*                                                    *                    
000120* RECORD DEFINITION FOR APPLICATION METRICS OUTPUT  *                     
000130*      ONE ROW WRITTEN PER APPLICATION PROCESSED    *                     
000140*****************************************************                     
000150* FILE SIZE 50 BYTES.  RECORD RUNS FULL WIDTH - NO                        
000160* SPARE BYTES LEFT FOR A TRAILING FILLER, SEE NOTE                        
000170* 24/08/26 BELOW.                                                         
000180*                                                                         
000190* JA-METR-ALT-VIEW BELOW GIVES A FLAT BYTE VIEW OF                        
000200* THE RECORD FOR USE WHEN BLOCK MOVING THE OUTPUT                         
000210* AREA TO THE PRINT BUFFER - SEE 2600-PRINT-DETAIL-                       
000220* LINE IN JATMETR.                                                        
000230*                                                                         
000240* 11/06/87 rjp - CREATED.                                                 
000250* 04/02/91 rjp - EFFORT SCORE ADDED PER MKTG REQUEST                      
000260*                TO v1.1 DEFINITION (= ACTION COUNT).                     
000270* 19/09/98 djw - Y2K REVIEW.  NO DATE FIELDS ON THIS                      
000280*                RECORD.  NO ACTION.                                      
000290* 24/08/26 mhs - JA0014 REBUILT ON CURRENT LAYOUT,                        
000300*                DROPPED THE OLD SPARE BYTES - OUTPUT                     
000310*                IS NOW A TIGHT 50 BYTE FIT.                              
000320*                                                                         
000330 01  JA-METRICS-RECORD.                                                   
000340     03  JA-METR-APPL-ID           PIC 9(09).                             
000350     03  JA-METR-STATUS            PIC X(15).                             
000360     03  JA-METR-DAYS-SINCE        PIC S9(05).                            
000370     03  JA-METR-OUTREACH-CNT      PIC 9(05).                             
000380     03  JA-METR-FOLLOWUP-CNT      PIC 9(05).                             
000390     03  JA-METR-HAS-FOLLOWUP      PIC X.                                 
000400         88  JA-METR-FOLLOWUP-YES  VALUE "Y".                             
000410         88  JA-METR-FOLLOWUP-NO   VALUE "N".                             
000420     03  JA-METR-ACTION-CNT        PIC 9(05).                             
000430     03  JA-METR-EFFORT-SCORE      PIC 9(05).                             
000440*                                                                         
000450 01  JA-METRICS-ALT-VIEW REDEFINES JA-METRICS-RECORD.                     
000460     03  FILLER                    PIC X(50).                             
