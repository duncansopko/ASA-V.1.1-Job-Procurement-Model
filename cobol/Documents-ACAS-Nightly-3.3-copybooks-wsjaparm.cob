000100*****************************************************                     
000110*                                                    *                    
000120* RECORD DEFINITION FOR JA RUN PARAMETER FILE       *                     
000130*      SINGLE RECORD FILE - READ ONCE AT START OF   *                     
000140*      RUN FOR THE "AS OF" DATE/TIME OF THE RUN     *                     
000150*****************************************************                     
000160* FILE SIZE 30 BYTES.                                                     
000170*                                                                         
000180* 11/06/87 rjp - CREATED.                                                 
000190* 19/09/98 djw - Y2K REVIEW.  TIMESTAMP HELD AS 4 DIGIT                   
000200*                YEAR TEXT, SO NO CENTURY PROBLEM.                        
000210* 24/08/26 mhs - JA0014 HOUSEKEEPING PASS, COMMENT TIDY.                  
000220*                                                                         
000230 01  JA-RUN-PARMS-RECORD.                                                 
000240     03  JA-RUNP-TIMESTAMP         PIC X(19).                             
000250     03  FILLER                    PIC X(11).                             
