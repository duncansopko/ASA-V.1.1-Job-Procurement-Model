000100*****************************************************                     
000110*                                                    *                    
000120* RECORD DEFINITION FOR APPLICATION STATUS HISTORY  *                     
000130*      KEYED BY JA-STAT-APPL-ID (NOT UNIQUE)        *                     
000140*****************************************************                     
000150* FILE SIZE 52 BYTES.  RECORD RUNS FULL WIDTH TO                          
000160* THE INCOMING FEED - NO SPARE BYTES LEFT FOR A                           
000170* TRAILING FILLER ON THIS ONE, SEE NOTE 24/08/26.                         
000180*                                                                         
000190* ONE ROW WRITTEN EACH TIME AN APPLICATION CHANGES                        
000200* STATUS, e.g. applied, interview, rejected, OFFER.                       
000210*                                                                         
000220* 11/06/87 rjp - CREATED.                                                 
000230* 19/09/98 djw - Y2K REVIEW.  NO CENTURY FIELDS HELD                      
000240*                HERE, TIMESTAMP IS TEXT.  NO ACTION.                     
000250* 24/08/26 mhs - JA0014 REBUILT ON CURRENT FEED LAYOUT,                   
000260*                DROPPED THE OLD SPARE BYTES - FEED IS                    
000270*                NOW A TIGHT 52 BYTE FIT, NO ROOM LEFT.                   
000280*                                                                         
000290 01  JA-STATUS-RECORD.                                                    
000300     03  JA-STAT-ID                PIC 9(09).                             
000310     03  JA-STAT-APPL-ID           PIC 9(09).                             
000320     03  JA-STAT-STATUS            PIC X(15).                             
000330     03  JA-STAT-TIMESTAMP         PIC X(19).                             
