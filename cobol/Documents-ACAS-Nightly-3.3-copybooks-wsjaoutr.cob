000100*****************************************************                     
000110*                                                    *                    
000120* RECORD DEFINITION FOR OUTREACH EVENT FILE         *                     
000130*      KEYED BY JA-OUTR-APPL-ID (NOT UNIQUE)        *                     
000140*****************************************************                     
000150* FILE SIZE 67 BYTES.  RECORD RUNS FULL WIDTH TO                          
000160* THE INCOMING FEED - NO SPARE BYTES LEFT FOR A                           
000170* TRAILING FILLER ON THIS ONE, SEE NOTE 24/08/26.                         
000180*                                                                         
000190* JA-OUTR-TYPE OF "follow_up" (LOWER CASE, EXACT)                         
000200* MARKS A FOLLOW UP CONTACT - SEE 88 BELOW.                               
000210*                                                                         
000220* 11/06/87 rjp - CREATED.                                                 
000230* 02/03/89 rjp - ADDED 88 FOR FOLLOW UP TYPE AT                           
000240*                REQUEST OF SALES DESK.                                   
000250* 19/09/98 djw - Y2K REVIEW.  NO CENTURY FIELDS HELD                      
000260*                HERE, TIMESTAMP IS TEXT.  NO ACTION.                     
000270* 24/08/26 mhs - JA0014 REBUILT ON CURRENT FEED LAYOUT,                   
000280*                DROPPED THE OLD SPARE BYTES - FEED IS                    
000290*                NOW A TIGHT 67 BYTE FIT, NO ROOM LEFT.                   
000300*                                                                         
000310 01  JA-OUTREACH-RECORD.                                                  
000320     03  JA-OUTR-ID                PIC 9(09).                             
000330     03  JA-OUTR-APPL-ID           PIC 9(09).                             
000340     03  JA-OUTR-CHANNEL           PIC X(15).                             
000350     03  JA-OUTR-TYPE              PIC X(15).                             
000360         88  JA-OUTR-IS-FOLLOW-UP  VALUE "follow_up      ".               
000370     03  JA-OUTR-TIMESTAMP         PIC X(19).                             
