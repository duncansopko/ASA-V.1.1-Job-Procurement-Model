000100*****************************************************                     
000110*                                                    *                    
000120* RECORD DEFINITION FOR APPLICATION CUSTOMIZATION   *                     
000130*      ONE OPTIONAL ROW PER APPLICATION             *                     
000140*      KEYED BY JA-CUST-APPL-ID (UNIQUE)            *                     
000150*****************************************************                     
000160* FILE SIZE 35 BYTES.                                                     
000170*                                                                         
000180* RECORDS WHETHER THE RESUME AND/OR COVER LETTER WERE                     
000190* TAILORED FOR THIS APPLICATION. NOT CONSULTED BY ANY                     
000200* METRIC IN JATMETR - CARRIED FOR COMPLETENESS ONLY.                      
000210*                                                                         
000220* 11/06/87 rjp - CREATED.                                                 
000230* 19/09/98 djw - Y2K REVIEW.  NOT USED, NO ACTION.                        
000240* 24/08/26 mhs - JA0014 HOUSEKEEPING PASS, COMMENT TIDY.                  
000250*                                                                         
000260 01  JA-CUSTOM-RECORD.                                                    
000270     03  JA-CUST-APPL-ID           PIC 9(09).                             
000280     03  JA-CUST-RESUME-FLAG       PIC 9.                                 
000290         88  JA-CUST-RESUME-DONE   VALUE 1.                               
000300         88  JA-CUST-RESUME-NOT-DONE VALUE 0.                             
000310     03  JA-CUST-COVER-FLAG        PIC 9.                                 
000320         88  JA-CUST-COVER-DONE    VALUE 1.                               
000330         88  JA-CUST-COVER-NOT-DONE VALUE 0.                              
000340     03  JA-CUST-TIMESTAMP         PIC X(19).                             
000350     03  FILLER                    PIC X(05).                             
